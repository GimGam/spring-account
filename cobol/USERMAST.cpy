000100*****************************************************************
000200* USERMAST - ACCOUNT-USER MASTER RECORD LAYOUT
000300* REFERENCE FILE - USER-MASTER - 30 BYTES - KEYED BY USER-ID
000400* LOADED INTO AN IN-MEMORY TABLE BY THE ACCOUNT AND TRANSACTION
000500* BATCH DRIVERS FOR KEYED LOOKUP; THE PHYSICAL FILE ITSELF IS
000600* SEQUENTIAL, SORTED ASCENDING BY USER-ID.
000700*****************************************************************
000800*  1986-02-10  TUXDEV      ORIGINAL CUST.IT LAYOUT (RETIRED)
000900*  1991-06-14  RFW  CR-118 USER-MASTER LAYOUT ESTABLISHED FOR
001000*                   THE ACCOUNT SERVICE CONVERSION
001100*  1994-03-08  RFW  CR-142 FIELD COMMENTS ADDED PER AUDIT REQUEST
001200*****************************************************************
001300*        CALLING PROGRAM DECLARES THE 01 AND COPIES THIS MEMBER
001400*        UNDER IT.  RECORD IS FULLY PACKED TO THE 30-BYTE FILE
001500*        WIDTH - NO FILLER PAD IS POSSIBLE WITHOUT EXCEEDING IT.
001600    05  USM-USER-ID             PIC 9(10).
001700    05  USM-USER-NAME           PIC X(20).
