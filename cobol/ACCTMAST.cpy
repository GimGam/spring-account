000100*****************************************************************
000200* ACCTMAST - ACCOUNT MASTER RECORD LAYOUT
000300* ACCOUNT-MASTER FILE - 83 BYTES - ASSIGNED "ACCTMAST.IT"
000400* SORTED ASCENDING BY ACCT-ID (CREATION ORDER); ACCT-NUMBER IS
000500* UNIQUE BUT NOT THE PHYSICAL KEY - THE DRIVERS BUILD AN IN-
000600* MEMORY TABLE KEYED BY ACCT-NUMBER AT OPEN TIME.
000700*****************************************************************
000800*  1991-06-14  RFW  CR-118 ACCOUNT-MASTER LAYOUT ESTABLISHED
000900*  1991-09-03  RFW  CR-125 ADDED REGISTERED/UNREGISTERED-AT
001000*                   REDEFINES FOR THE CLOSE-OUT AGE CHECKS
001100*  1994-03-08  RFW  CR-142 FIELD COMMENTS ADDED PER AUDIT REQUEST
001200*  2001-07-02  DLK  CR-190 ACCT-NUMBER-R NUMERIC REDEFINE ADDED -
001300*                   FIND-NEXT-ACCT-NUM NO LONGER CALLS NUMVAL
001400*****************************************************************
001500*        CALLING PROGRAM DECLARES THE 01 AND COPIES THIS MEMBER
001600*        UNDER IT.  RECORD IS FULLY PACKED TO THE 83-BYTE FILE
001700*        WIDTH - NO FILLER PAD IS POSSIBLE WITHOUT EXCEEDING IT.
001800    05  ACM-ACCT-ID             PIC 9(10).
001900    05  ACM-ACCT-USER-ID        PIC 9(10).
002000    05  ACM-ACCT-NUMBER         PIC X(10).
002100    05  ACM-ACCT-NUMBER-R REDEFINES ACM-ACCT-NUMBER
002200                                PIC 9(10).
002300    05  ACM-ACCT-STATUS         PIC X(12).
002400        88  ACM-STATUS-IN-USE       VALUE "IN_USE      ".
002500        88  ACM-STATUS-UNREG        VALUE "UNREGISTERED".
002600    05  ACM-ACCT-BALANCE        PIC S9(13).
002700    05  ACM-ACCT-REGISTERED-AT  PIC 9(14).
002800    05  ACM-ACCT-REG-AT-R REDEFINES ACM-ACCT-REGISTERED-AT.
002900        10  ACM-REG-CCYY        PIC 9(4).
003000        10  ACM-REG-MM          PIC 9(2).
003100        10  ACM-REG-DD          PIC 9(2).
003200        10  ACM-REG-HH          PIC 9(2).
003300        10  ACM-REG-MI          PIC 9(2).
003400        10  ACM-REG-SS          PIC 9(2).
003500    05  ACM-ACCT-UNREGISTERED-AT
003600                                PIC 9(14).
003700    05  ACM-ACCT-UNREG-AT-R REDEFINES ACM-ACCT-UNREGISTERED-AT.
003800        10  ACM-UNREG-CCYY      PIC 9(4).
003900        10  ACM-UNREG-MM        PIC 9(2).
004000        10  ACM-UNREG-DD        PIC 9(2).
004100        10  ACM-UNREG-HH        PIC 9(2).
004200        10  ACM-UNREG-MI        PIC 9(2).
004300        10  ACM-UNREG-SS        PIC 9(2).
