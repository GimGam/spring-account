000100*****************************************************************
000200* REQREC - REQUEST RECORD LAYOUT
000300* REQUEST-FILE - 87 BYTES - ASSIGNED "REQFILE.IT" - LINE
000400* SEQUENTIAL, PROCESSED IN ARRIVAL ORDER, ONE REQUEST PER RECORD.
000500*****************************************************************
000600*  1991-11-12  RFW  CR-130 REQUEST LAYOUT ESTABLISHED - REPLACES
000700*                   THE FIVE SEPARATE ONLINE REQUEST SCREENS
000800*  1994-03-08  RFW  CR-142 FIELD COMMENTS ADDED PER AUDIT REQUEST
000900*****************************************************************
001000*        CALLING PROGRAM DECLARES THE 01 AND COPIES THIS MEMBER
001100*        UNDER IT, PER SHOP CONVENTION.
001200    05  REQ-REQ-TYPE            PIC X(8).
001300        88  REQ-TYPE-CREATE         VALUE "CREATE  ".
001400        88  REQ-TYPE-DELETE         VALUE "DELETE  ".
001500        88  REQ-TYPE-LIST           VALUE "LIST    ".
001600        88  REQ-TYPE-USE            VALUE "USE     ".
001700        88  REQ-TYPE-CANCEL         VALUE "CANCEL  ".
001800    05  REQ-REQ-USER-ID         PIC 9(10).
001900    05  REQ-REQ-ACCT-NUMBER     PIC X(10).
002000    05  REQ-REQ-AMOUNT          PIC S9(13).
002100    05  REQ-REQ-TRANSACTION-ID  PIC X(32).
002200    05  FILLER                  PIC X(14).
