000100*****************************************************************
000200* ERRCODES - REJECTION ERROR CODE CATALOGUE
000300* SHARED BY ACCTMAIN AND TXNMAIN.  ERROR-CODE IS MOVED TO
000400* RSL-ERROR-CODE ON REJECT AND LEFT SPACES ON A SUCCESSFUL
000500* REQUEST.  ACCOUNT-TRANSACTION-LOCK IS CATALOGUED BUT NEVER
000600* SET - SEE THE 1998 Y2K REMARK BELOW.
000700*****************************************************************
000800*  1991-11-20  RFW  CR-132 CATALOGUE ESTABLISHED
000900*  1994-03-08  RFW  CR-142 NOTE ADDED RE ACCOUNT-TRANSACTION-LOCK
001000*                   - THE BATCH RUNS SINGLE-THREADED SO THE
001100*                   CONCURRENT-UPDATE LOCK CAN NEVER FIRE HERE
001200*  1998-11-02  JMT  Y2K  REVIEWED FOR YEAR-2000 READINESS - NO
001300*                   2-DIGIT YEAR FIELDS IN THIS COPYBOOK
001400*****************************************************************
001500 01  ERROR-CODE               PIC X(30).
001600     88  ERR-INTERNAL-SERVER-ERROR
001700                     VALUE "INTERNAL_SERVER_ERROR".
001800     88  ERR-ACCOUNT-TRANSACTION-LOCK
001900                     VALUE "ACCOUNT_TRANSACTION_LOCK".
002000     88  ERR-USER-NOT-FOUND
002100                     VALUE "USER_NOT_FOUND".
002200     88  ERR-ACCOUNT-NOT-FOUND
002300                     VALUE "ACCOUNT_NOT_FOUND".
002400     88  ERR-OVER-MAX-ACCOUNT
002500                     VALUE "OVER_MAX_ACCOUNT".
002600     88  ERR-USER-ACCOUNT-NOT-MATCH
002700                     VALUE "USER_ACCOUNT_NOT_MATCH".
002800     88  ERR-ACCOUNT-ALREADY-UNREGISTRED
002900                     VALUE "ACCOUNT_ALREADY_UNREGISTRED".
003000     88  ERR-ACCOUNT-REMAIN-BALANCE
003100                     VALUE "ACCOUNT_REMAIN_BALANCE".
003200     88  ERR-AMOUNT-OVER-BALANCE
003300                     VALUE "AMOUNT_OVER_BALANCE".
003400     88  ERR-AMOUNT-IS-TOO-SMALL
003500                     VALUE "AMOUNT_IS_TOO_SMALL".
003600     88  ERR-AMOUNT-IS-TOO-BIG
003700                     VALUE "AMOUNT_IS_TOO_BIG".
003800     88  ERR-TRANSACTION-ACCOUNT-NOT-MATCH
003900                     VALUE "TRANSACTION_ACCOUNT_NOT_MATCH".
004000     88  ERR-TRANSACTION-NOT-FOUND
004100                     VALUE "TRANSACTION_NOT_FOUND".
004200     88  ERR-TRANSACTION-AMOUNT-NOT-MATCH
004300                     VALUE "TRANSACTION_AMOUNT_NOT_MATCH".
004400     88  ERR-TRANSACTION-TOO-OLD
004500                     VALUE "TRANSACTION_TOO_OLD".
