000100*****************************************************************
000200* ACCOUNT SERVICES - BATCH SYSTEMS
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. TXNIDGN.
000600 AUTHOR. R F WARNER.
000700 INSTALLATION. ACCOUNT SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN. 11/12/91.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001100*****************************************************************
001200* TXNIDGN - TRANSACTION-ID GENERATOR
001300* CALLED ONCE PER NEW JOURNAL ENTRY (EVERY USE, AND EVERY FAILED
001400* CANCEL) TO MANUFACTURE A 32-CHARACTER ID THAT IS UNIQUE WITHIN
001500* THE RUN.  THE ONLINE SYSTEM THIS REPLACES USED A HEXADECIMAL
001600* UUID; BATCH HAS NO UUID GENERATOR AVAILABLE SO WE BUILD THE ID
001700* FROM THE RUN TIMESTAMP PLUS AN EVER-INCREASING RUN SEQUENCE -
001800* THAT IS GUARANTEED UNIQUE FOR A SINGLE RUN, WHICH IS ALL THIS
001900* PROGRAM REQUIRES.
002000*****************************************************************
002100*                       C H A N G E   L O G
002200*****************************************************************
002300*  11/12/91  RFW  CR-131 ORIGINAL VERSION - ID BUILT FROM THE
002400*                 SYSTEM CLOCK AND A 4-DIGIT WRAP-AROUND COUNTER.
002500*  03/08/94  RFW  CR-142 COMMENTS ADDED PER INTERNAL AUDIT
002600*                 REQUEST.
002700*  11/02/98  JMT  Y2K     REVIEWED FOR YEAR-2000 READINESS - THE
002800*                 RUN-TIMESTAMP PASSED IN IS ALREADY FULL 4-DIGIT
002900*                 CENTURY/YEAR.  NO CHANGES REQUIRED.
003000*  05/14/99  RFW  CR-160 SEQUENCE WIDENED FROM 4 TO 10 DIGITS SO
003100*                 IT CANNOT WRAP WITHIN A SINGLE RUN.
003200*  07/02/01  DLK  CR-190 REVIEWED AFTER THE FIND-NEXT-ACCT-NUM
003300*                 REWRITE IN ACCTMAIN - NO CHANGES REQUIRED HERE,
003400*                 THIS PROGRAM DOES NOT TOUCH THE ACCOUNT FILE.
003500*  08/05/03  DLK  CR-210 REVIEWED ALONGSIDE THE NEW DIAGNOSTIC
003600*                 TRACE FIELDS ADDED TO ACCTMAIN/TXNMAIN/JRNLOOK -
003700*                 NO TRACE AREA ADDED HERE, THE GENERATED ID IS
003800*                 ALREADY RETURNED TO THE CALLER INTACT.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. USL-486.
004300 OBJECT-COMPUTER. USL-486.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 01  ID-BUILD-AREA.
004900     05  ID-TIMESTAMP-PART    PIC 9(14).
005000     05  ID-TS-R REDEFINES ID-TIMESTAMP-PART.
005100         10  ID-TS-CCYY       PIC 9(4).
005200         10  ID-TS-MM         PIC 9(2).
005300         10  ID-TS-DD         PIC 9(2).
005400         10  ID-TS-HH         PIC 9(2).
005500         10  ID-TS-MI         PIC 9(2).
005600         10  ID-TS-SS         PIC 9(2).
005700     05  ID-SEQUENCE-PART     PIC 9(10).
005800     05  ID-SEQ-R REDEFINES ID-SEQUENCE-PART.
005900         10  ID-SEQ-HI        PIC 9(5).
006000         10  ID-SEQ-LO        PIC 9(5).
006100     05  ID-SHOP-TAG          PIC X(8)   VALUE "ACSVBTCH".
006200 01  ID-BUILD-AREA-R REDEFINES ID-BUILD-AREA
006300                                 PIC X(32).
006400 LINKAGE SECTION.
006500 01  RUN-TIMESTAMP            PIC 9(14).
006600 01  RUN-SEQUENCE             PIC S9(9) COMP.
006700 01  NEW-TRANSACTION-ID       PIC X(32).
006800*****************************************************************
006900 PROCEDURE DIVISION USING RUN-TIMESTAMP
007000                          RUN-SEQUENCE
007100                          NEW-TRANSACTION-ID.
007200*****************************************************************
007300 0000-MAINLINE-THRU.
007400     PERFORM 1000-BUILD-ID-THRU.
007500     MOVE ID-BUILD-AREA-R TO NEW-TRANSACTION-ID.
007600     GOBACK.
007700 0000-EXIT.
007800     EXIT.
007900*****************************************************************
008000 1000-BUILD-ID-THRU.
008100     MOVE RUN-TIMESTAMP TO ID-TIMESTAMP-PART.
008200     MOVE RUN-SEQUENCE TO ID-SEQUENCE-PART.
008300 1000-EXIT.
008400     EXIT.
