000100*****************************************************************
000200* RSLTREC - RESULT / REPORT DETAIL RECORD LAYOUT
000300* RESULT-REPORT - 132 BYTES - LINE SEQUENTIAL PRINT FILE -
000400* ONE DETAIL LINE PER REQUEST (OR PER LISTED ACCOUNT).  CALLING
000500* PROGRAM DECLARES THE 01 AND COPIES THIS MEMBER UNDER IT, PER
000600* SHOP CONVENTION.
000700*****************************************************************
000800*  1991-11-12  RFW  CR-130 RESULT LAYOUT ESTABLISHED
000900*  1994-03-08  RFW  CR-142 FIELD COMMENTS ADDED PER AUDIT REQUEST
001000*****************************************************************
001100    05  RSL-REQ-TYPE            PIC X(8).
001200    05  RSL-STATUS              PIC X(4).
001300        88  RSL-STATUS-OK           VALUE "OK  ".
001400        88  RSL-STATUS-FAIL         VALUE "FAIL".
001500    05  RSL-ERROR-CODE          PIC X(30).
001600    05  RSL-ACCT-NUMBER         PIC X(10).
001700    05  RSL-AMOUNT              PIC S9(13).
001800    05  RSL-TRANSACTION-ID      PIC X(32).
001900    05  FILLER                  PIC X(35).
