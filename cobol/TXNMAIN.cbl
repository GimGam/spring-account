000100*****************************************************************
000200* ACCOUNT SERVICES - BATCH SYSTEMS
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. TXNMAIN.
000600 AUTHOR. R F WARNER.
000700 INSTALLATION. ACCOUNT SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN. 11/12/91.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001100*****************************************************************
001200* TXNMAIN - TRANSACTION BATCH DRIVER
001300* REPLACES THE ONLINE BUY/SELL TELLER SCREENS WITH A SEQUENTIAL
001400* REQUEST-FILE CYCLE OF USE (DEBIT) AND CANCEL REQUESTS.  THE
001500* ACCOUNT MASTER AND TRANSACTION JOURNAL ARE BOTH LOADED INTO
001600* WORKING-STORAGE TABLES AT OPEN TIME AND RE-WRITTEN IN FULL AT
001700* CLOSE TIME - OLD-MASTER/OLD-JOURNAL IN, NEW-MASTER/NEW-JOURNAL
001800* OUT - THE SAME SHOP CONVENTION ACCTMAIN USES FOR THE ACCOUNT
001900* MASTER.  ACTUAL BALANCE ARITHMETIC IS DELEGATED TO ACCTUPD,
002000* TRANSACTION-ID GENERATION TO TXNIDGN, AND JOURNAL LOOKUP-BY-ID
002100* TO JRNLOOK - ALL THREE CALLED AS SUBPROGRAMS.
002200*****************************************************************
002300*                       C H A N G E   L O G
002400*****************************************************************
002500*  11/12/91  RFW  CR-131  ORIGINAL TRANSACTION BATCH CONVERSION
002600*                 OF THE ONLINE BUY/SELL TELLER SCREENS.
002700*  03/08/94  RFW  CR-142  FIELD COMMENTS ADDED TO ALL COPYBOOKS
002800*                 PER INTERNAL AUDIT REQUEST.
002900*  11/02/98  JMT  Y2K     REVIEWED EVERY DATE FIELD IN THIS
003000*                 PROGRAM FOR YEAR-2000 READINESS.  ALL DATE
003100*                 FIELDS ARE ALREADY FULL 4-DIGIT CENTURY/YEAR -
003200*                 NO CHANGES REQUIRED.
003300*  05/14/99  RFW  CR-160  3200-VALIDATE-CANCEL-THRU NOW ENFORCES
003400*                 THE 1-YEAR-OLD RULE USING THE NEW
003500*                 JRN-TRANSACTED-AT-R REDEFINE.
003600*  09/30/99  DLK  CR-165  TRAILER BLOCK ADDED FOR THE RUN-LEVEL
003700*                 USE/CANCEL AMOUNT AND JOURNAL S/F TOTALS.
003800*  08/05/03  DLK  CR-210  ADDED THE POST-DEBIT BALANCE TRACE FIELD
003900*                 FOR THE OPERATIONS DUMP LISTING.
004000*  08/12/03  DLK  CR-215  1000-READ-REQUEST-THRU NOW WRITES A
004100*                 FAIL DETAIL LINE WHEN 1500-VALIDATE-REQUEST-THRU
004200*                 REJECTS A REQUEST - AUDIT NOTED REQUESTS READ
004300*                 DID NOT RECONCILE TO DETAIL LINES WRITTEN.
004400*                 9400-APPEND-JOURNAL-THRU NOW STAMPS
004500*                 JRN-TXN-ID-SEQ - WAS LEFT SPACES SINCE CR-165.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. USL-486.
005000 OBJECT-COMPUTER. USL-486.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS ALPHA-STATUS IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT USER-MASTER ASSIGN TO "USERMAST"
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS USM-STATUS.
006100     SELECT ACCT-MSTR-OLD ASSIGN TO "ACCTOLD"
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS ACO-STATUS.
006400     SELECT ACCT-MSTR-NEW ASSIGN TO "ACCTNEW"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS ACN-STATUS.
006700     SELECT JRNL-OLD ASSIGN TO "JRNLOLD"
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS JRO-STATUS.
007000     SELECT JRNL-NEW ASSIGN TO "JRNLNEW"
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS JRN-STATUS.
007300     SELECT REQUEST-FILE ASSIGN TO "REQFILE"
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS REQ-STATUS.
007600     SELECT RESULT-REPORT ASSIGN TO "RESULT"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS RPT-STATUS.
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  USER-MASTER
008200     RECORD CONTAINS 30 CHARACTERS.
008300 01  USER-MASTER-REC.
008400     COPY USERMAST.
008500 FD  ACCT-MSTR-OLD
008600     RECORD CONTAINS 83 CHARACTERS.
008700 01  ACCT-MSTR-OLD-REC.
008800     COPY ACCTMAST.
008900 FD  ACCT-MSTR-NEW
009000     RECORD CONTAINS 83 CHARACTERS.
009100 01  ACCT-MSTR-NEW-REC.
009200     COPY ACCTMAST.
009300 FD  JRNL-OLD
009400     RECORD CONTAINS 101 CHARACTERS.
009500 01  JRNL-OLD-REC.
009600     COPY JRNLREC.
009700 FD  JRNL-NEW
009800     RECORD CONTAINS 101 CHARACTERS.
009900 01  JRNL-NEW-REC.
010000     COPY JRNLREC.
010100 FD  REQUEST-FILE
010200     RECORD CONTAINS 87 CHARACTERS.
010300 01  REQUEST-FILE-REC.
010400     COPY REQREC.
010500 FD  RESULT-REPORT
010600     RECORD CONTAINS 132 CHARACTERS.
010700 01  RESULT-REPORT-REC             PIC X(132).
010800 WORKING-STORAGE SECTION.
010900*****************************************************************
011000* FILE STATUS FIELDS
011100*****************************************************************
011200 01  USM-STATUS.
011300     05  USM-STAT-1           PIC X.
011400     05  USM-STAT-2           PIC X.
011500 01  ACO-STATUS.
011600     05  ACO-STAT-1           PIC X.
011700     05  ACO-STAT-2           PIC X.
011800 01  ACN-STATUS.
011900     05  ACN-STAT-1           PIC X.
012000     05  ACN-STAT-2           PIC X.
012100 01  JRO-STATUS.
012200     05  JRO-STAT-1           PIC X.
012300     05  JRO-STAT-2           PIC X.
012400 01  JRN-STATUS.
012500     05  JRN-STAT-1           PIC X.
012600     05  JRN-STAT-2           PIC X.
012700 01  REQ-STATUS.
012800     05  REQ-STAT-1           PIC X.
012900     05  REQ-STAT-2           PIC X.
013000 01  RPT-STATUS.
013100     05  RPT-STAT-1           PIC X.
013200     05  RPT-STAT-2           PIC X.
013300*****************************************************************
013400* END-OF-FILE AND WORK SWITCHES
013500*****************************************************************
013600 01  SWITCHES.
013700     05  USM-EOF-SW           PIC X       VALUE "N".
013800         88  USM-EOF              VALUE "Y".
013900     05  ACO-EOF-SW           PIC X       VALUE "N".
014000         88  ACO-EOF               VALUE "Y".
014100     05  JRO-EOF-SW           PIC X       VALUE "N".
014200         88  JRO-EOF               VALUE "Y".
014300     05  REQ-EOF-SW           PIC X       VALUE "N".
014400         88  REQ-EOF               VALUE "Y".
014500     05  VALID-SW             PIC X       VALUE "Y".
014600         88  REQUEST-VALID         VALUE "Y".
014700     05  FOUND-SW             PIC X       VALUE "N".
014800         88  ROW-FOUND             VALUE "Y".
014900     05  ACCTUPD-STATUS       PIC X       VALUE "F".
015000         88  ACCTUPD-OK            VALUE "S".
015100     05  FILLER                  PIC X(1).
015200*****************************************************************
015300* RUN-DATE/TIME - JOURNAL SNAPSHOTS AND THE CANCEL AGE CHECK
015400* ARE ALL TIMED OFF THIS ONE CAPTURE AT OPEN TIME.
015500*****************************************************************
015600 01  CURRENT-DATE-TIME.
015700     05  CURR-CCYY            PIC 9(4).
015800     05  CURR-MM              PIC 9(2).
015900     05  CURR-DD              PIC 9(2).
016000     05  CURR-HH              PIC 9(2).
016100     05  CURR-MI              PIC 9(2).
016200     05  CURR-SS              PIC 9(2).
016300 01  CURRENT-TIMESTAMP REDEFINES CURRENT-DATE-TIME
016400                                 PIC 9(14).
016500*****************************************************************
016600* ONE-YEAR-AGO CUTOFF - BUILT FROM THE RUN TIMESTAMP ONCE AT
016700* OPEN TIME FOR THE CANCEL "TRANSACTION TOO OLD" CHECK.
016800*****************************************************************
016900 01  CUTOFF-DATE-TIME.
017000     05  CUT-CCYY              PIC 9(4).
017100     05  CUT-MM                PIC 9(2).
017200     05  CUT-DD                PIC 9(2).
017300     05  CUT-HH                PIC 9(2).
017400     05  CUT-MI                PIC 9(2).
017500     05  CUT-SS                PIC 9(2).
017600 01  CUTOFF-TIMESTAMP REDEFINES CUTOFF-DATE-TIME
017700                                 PIC 9(14).
017800*****************************************************************
017900* ACCOUNT-MASTER TABLE - SAME SHAPE AND CONVENTION AS ACCTMAIN.
018000*****************************************************************
018100 01  ACCT-TABLE.
018200     02  ACCT-ROW-CNT         PIC S9(7) COMP VALUE ZERO.
018300     02  ACCT-ROW OCCURS 0 TO 50000 TIMES
018400                     DEPENDING ON ACCT-ROW-CNT
018500                     INDEXED BY ACCT-IDX.
018600         03  ACCT-ROW-DATA.
018700             COPY ACCTMAST.
018800         03  ACCT-DIRTY-SW    PIC X.
018900             88  ACCT-DIRTY       VALUE "Y".
019000*****************************************************************
019100* TRANSACTION-JOURNAL TABLE - LAYOUT SHARED WITH JRNLOOK VIA THE
019200* JRNLTBL COPYBOOK.
019300*****************************************************************
019400 01  JRNL-TABLE.
019500     COPY JRNLTBL.
019600 01  ORIG-JRNL-ROW.
019700     COPY JRNLREC.
019800 77  TXNID-SEQUENCE           PIC S9(9) COMP VALUE ZERO.
019900 77  NEW-TRANSACTION-ID       PIC X(32).
020000 77  NEW-BALANCE              PIC S9(13).
020100*****************************************************************
020200* DIAGNOSTIC TRACE AREA - SNAPSHOT OF THE POST-DEBIT BALANCE FOR
020300* DUMP LISTINGS, SAME SIGN/DIGIT BREAKDOWN CONVENTION ACCTUPD
020400* USES FOR ITS OWN TRACE AREA.
020500*****************************************************************
020600 01  NEWBAL-TRACE-AREA.
020700     05  NEWBAL-TRACE-BALANCE PIC S9(13).
020800 01  NEWBAL-TRACE-R REDEFINES NEWBAL-TRACE-AREA.
020900     05  NEWBAL-TRACE-SIGN    PIC X.
021000     05  NEWBAL-TRACE-DIGITS  PIC 9(12).
021100*****************************************************************
021200* CURRENT REQUEST WORKING FIELDS
021300*****************************************************************
021400 01  CURR-REQ.
021500     COPY REQREC.
021600 01  CURR-USER.
021700     COPY USERMAST.
021800 01  RESULT-LINE.
021900     COPY RSLTREC.
022000 01  TRAILER-LINE.
022100     COPY TRAILREC.
022200 01  ERROR-CODE-AREA.
022300     COPY ERRCODES.
022400*****************************************************************
022500* RUN-LEVEL CONTROL TOTALS
022600*****************************************************************
022700 01  CONTROL-TOTALS.
022800     05  REQ-READ-CNT         PIC S9(9) COMP VALUE ZERO.
022900     05  REQ-ACCEPT-CNT       PIC S9(9) COMP VALUE ZERO.
023000     05  REQ-REJECT-CNT       PIC S9(9) COMP VALUE ZERO.
023100     05  JRNL-S-CNT           PIC S9(9) COMP VALUE ZERO.
023200     05  JRNL-F-CNT           PIC S9(9) COMP VALUE ZERO.
023300     05  AMT-USED             PIC S9(13) VALUE ZERO.
023400     05  AMT-CANCELLED        PIC S9(13) VALUE ZERO.
023500     05  FILLER                  PIC X(1).
023600*****************************************************************
023700* MISCELLANEOUS WORK FIELDS
023800*****************************************************************
023900 77  SUB                      PIC S9(7) COMP.
024000 LINKAGE SECTION.
024100*****************************************************************
024200 PROCEDURE DIVISION.
024300*****************************************************************
024400 0000-MAINLINE-THRU.
024500     PERFORM 0100-INITIALIZE-THRU.
024600     PERFORM 1000-READ-REQUEST-THRU
024700         UNTIL REQ-EOF.
024800     PERFORM 8000-WRITE-TRAILER-THRU.
024900     PERFORM 0900-TERMINATE-THRU.
025000     STOP RUN.
025100*****************************************************************
025200* HOUSEKEEPING - OPEN FILES, LOAD BOTH TABLES, BUILD THE CUTOFF.
025300*****************************************************************
025400 0100-INITIALIZE-THRU.
025500     OPEN INPUT USER-MASTER
025600          INPUT ACCT-MSTR-OLD
025700          INPUT JRNL-OLD
025800          INPUT REQUEST-FILE.
025900     OPEN OUTPUT ACCT-MSTR-NEW
026000          OUTPUT JRNL-NEW
026100          OUTPUT RESULT-REPORT.
026200     ACCEPT CURRENT-DATE-TIME FROM DATE YYYYMMDD.
026300     ACCEPT CURR-HH FROM TIME.
026400     MOVE CURRENT-DATE-TIME TO CUTOFF-DATE-TIME.
026500     SUBTRACT 1 FROM CUT-CCYY.
026600     PERFORM 0200-LOAD-ACCOUNT-TABLE-THRU
026700         UNTIL ACO-EOF.
026800     PERFORM 0300-LOAD-JRNL-TABLE-THRU
026900         UNTIL JRO-EOF.
027000     READ REQUEST-FILE
027100         AT END MOVE "Y" TO REQ-EOF-SW.
027200 0100-EXIT.
027300     EXIT.
027400*****************************************************************
027500 0200-LOAD-ACCOUNT-TABLE-THRU.
027600     READ ACCT-MSTR-OLD
027700         AT END
027800             MOVE "Y" TO ACO-EOF-SW
027900         NOT AT END
028000             ADD 1 TO ACCT-ROW-CNT
028100             SET ACCT-IDX TO ACCT-ROW-CNT
028200             MOVE ACCT-MSTR-OLD-REC TO
028300                 ACCT-ROW-DATA (ACCT-IDX)
028400             MOVE "N" TO ACCT-DIRTY-SW (ACCT-IDX)
028500     END-READ.
028600 0200-EXIT.
028700     EXIT.
028800*****************************************************************
028900* LOAD THE OLD JOURNAL INTO THE IN-MEMORY TABLE, PRESERVING ITS
029000* ORIGINAL EVENT ORDER - NEW ENTRIES ARE APPENDED AFTER IT AT
029100* THE SAME TABLE POSITIONS THEY WOULD HAVE BEEN WRITTEN TO THE
029200* PHYSICAL FILE, SO THE FINAL SPIN-OUT STAYS IN EVENT ORDER.
029300*****************************************************************
029400 0300-LOAD-JRNL-TABLE-THRU.
029500     READ JRNL-OLD
029600         AT END
029700             MOVE "Y" TO JRO-EOF-SW
029800         NOT AT END
029900             ADD 1 TO JTB-ROW-CNT
030000             SET JTB-IDX TO JTB-ROW-CNT
030100             MOVE JRNL-OLD-REC TO JTB-ROW-DATA (JTB-IDX)
030200             MOVE "N" TO JTB-DIRTY-SW (JTB-IDX)
030300     END-READ.
030400 0300-EXIT.
030500     EXIT.
030600*****************************************************************
030700* MAINLINE REQUEST LOOP
030800*****************************************************************
030900 1000-READ-REQUEST-THRU.
031000     ADD 1 TO REQ-READ-CNT.
031100     MOVE REQUEST-FILE-REC TO CURR-REQ.
031200     MOVE "Y" TO VALID-SW.
031300     PERFORM 1500-VALIDATE-REQUEST-THRU.
031400     IF NOT REQUEST-VALID
031500         ADD 1 TO REQ-REJECT-CNT
031600         MOVE SPACES TO RESULT-LINE
031700         MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
031800         SET RSL-STATUS-FAIL TO TRUE
031900         MOVE SPACES TO RSL-ERROR-CODE
032000         PERFORM 7000-WRITE-DETAIL-THRU
032100     ELSE
032200         IF REQ-TYPE-USE (CURR-REQ)
032300             PERFORM 2000-PROCESS-USE-THRU
032400         ELSE IF REQ-TYPE-CANCEL (CURR-REQ)
032500             PERFORM 3000-PROCESS-CANCEL-THRU
032600         ELSE
032700             MOVE "N" TO VALID-SW
032800             ADD 1 TO REQ-REJECT-CNT
032900         END-IF
033000     END-IF.
033100     READ REQUEST-FILE
033200         AT END MOVE "Y" TO REQ-EOF-SW.
033300 1000-EXIT.
033400     EXIT.
033500*****************************************************************
033600* FIELD-LEVEL VALIDATION
033700*****************************************************************
033800 1500-VALIDATE-REQUEST-THRU.
033900     IF REQ-TYPE-USE (CURR-REQ)
034000         IF REQ-REQ-USER-ID (CURR-REQ) < 1
034100             MOVE "N" TO VALID-SW
034200         ELSE IF REQ-REQ-ACCT-NUMBER (CURR-REQ) = SPACES
034300             MOVE "N" TO VALID-SW
034400         ELSE IF REQ-REQ-AMOUNT (CURR-REQ) < 0
034500             MOVE "N" TO VALID-SW
034600         ELSE IF REQ-REQ-AMOUNT (CURR-REQ) > 100000
034700             MOVE "N" TO VALID-SW
034800         END-IF
034900     ELSE IF REQ-TYPE-CANCEL (CURR-REQ)
035000         IF REQ-REQ-TRANSACTION-ID (CURR-REQ) = SPACES
035100             MOVE "N" TO VALID-SW
035200         ELSE IF REQ-REQ-ACCT-NUMBER (CURR-REQ) = SPACES
035300             MOVE "N" TO VALID-SW
035400         ELSE IF REQ-REQ-AMOUNT (CURR-REQ) < 0
035500             MOVE "N" TO VALID-SW
035600         END-IF
035700     END-IF.
035800 1500-EXIT.
035900     EXIT.
036000*****************************************************************
036100* USE - DEBIT AN ACCOUNT.  A JOURNAL RECORD IS WRITTEN FOR EVERY
036200* REQUEST THAT GETS PAST THE USER/ACCOUNT LOOKUP, WIN OR LOSE.
036300*****************************************************************
036400 2000-PROCESS-USE-THRU.
036500     PERFORM 9100-FIND-USER-THRU.
036600     IF NOT ROW-FOUND
036700         SET ERR-USER-NOT-FOUND TO TRUE
036800         ADD 1 TO REQ-REJECT-CNT
036900         PERFORM 7900-WRITE-REJECT-NO-JRNL-THRU
037000     ELSE
037100         PERFORM 9200-FIND-ACCOUNT-THRU
037200         IF NOT ROW-FOUND
037300             SET ERR-ACCOUNT-NOT-FOUND TO TRUE
037400             ADD 1 TO REQ-REJECT-CNT
037500             PERFORM 7900-WRITE-REJECT-NO-JRNL-THRU
037600         ELSE
037700             PERFORM 2200-VALIDATE-USE-THRU
037800             IF NOT REQUEST-VALID
037900                 PERFORM 2900-REJECT-USE-THRU
038000             ELSE
038100                 PERFORM 2300-ACCEPT-USE-THRU
038200             END-IF
038300         END-IF
038400     END-IF.
038500 2000-EXIT.
038600     EXIT.
038700*****************************************************************
038800* USE ORDERED VALIDATION - FIRST FAILURE WINS.
038900*****************************************************************
039000 2200-VALIDATE-USE-THRU.
039100     MOVE "Y" TO VALID-SW.
039200     IF ACM-ACCT-USER-ID (ACCT-IDX) NOT =
039300         REQ-REQ-USER-ID (CURR-REQ)
039400         MOVE "N" TO VALID-SW
039500         SET ERR-USER-ACCOUNT-NOT-MATCH TO TRUE
039600     ELSE IF ACM-STATUS-UNREG (ACCT-IDX)
039700         MOVE "N" TO VALID-SW
039800         SET ERR-ACCOUNT-ALREADY-UNREGISTRED TO TRUE
039900     ELSE IF REQ-REQ-AMOUNT (CURR-REQ) >
040000         ACM-ACCT-BALANCE (ACCT-IDX)
040100         MOVE "N" TO VALID-SW
040200         SET ERR-AMOUNT-OVER-BALANCE TO TRUE
040300     ELSE IF REQ-REQ-AMOUNT (CURR-REQ) < 100
040400         MOVE "N" TO VALID-SW
040500         SET ERR-AMOUNT-IS-TOO-SMALL TO TRUE
040600     ELSE IF REQ-REQ-AMOUNT (CURR-REQ) > 100000
040700         MOVE "N" TO VALID-SW
040800         SET ERR-AMOUNT-IS-TOO-BIG TO TRUE
040900     END-IF.
041000 2200-EXIT.
041100     EXIT.
041200*****************************************************************
041300* USE REJECTED ON A BUSINESS-RULE FAILURE - F JOURNAL ENTRY AT
041400* THE CURRENT (UNCHANGED) BALANCE.
041500*****************************************************************
041600 2900-REJECT-USE-THRU.
041700     ADD 1 TO REQ-REJECT-CNT.
041800     PERFORM 9300-NEXT-TRANSACTION-ID-THRU.
041900     PERFORM 9400-APPEND-JOURNAL-THRU.
042000     SET JRN-TYPE-USE (JTB-IDX) TO TRUE.
042100     SET JRN-RESULT-FAILURE (JTB-IDX) TO TRUE.
042200     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO
042300         JRN-TXN-ACCT-NUMBER (JTB-IDX).
042400     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO
042500         JRN-TXN-AMOUNT (JTB-IDX).
042600     MOVE ACM-ACCT-BALANCE (ACCT-IDX) TO
042700         JRN-TXN-BALANCE-SNAP (JTB-IDX).
042800     ADD 1 TO JRNL-F-CNT.
042900     MOVE SPACES TO RESULT-LINE.
043000     MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE.
043100     SET RSL-STATUS-FAIL TO TRUE.
043200     MOVE ERROR-CODE-AREA TO RSL-ERROR-CODE.
043300     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO RSL-ACCT-NUMBER.
043400     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO RSL-AMOUNT.
043500     MOVE NEW-TRANSACTION-ID TO RSL-TRANSACTION-ID.
043600     PERFORM 7000-WRITE-DETAIL-THRU.
043700 2900-EXIT.
043800     EXIT.
043900*****************************************************************
044000* USE ACCEPTED - DEBIT VIA ACCTUPD, S JOURNAL ENTRY AT THE NEW
044100* BALANCE.
044200*****************************************************************
044300 2300-ACCEPT-USE-THRU.
044400     CALL "ACCTUPD" USING ACM-ACCT-BALANCE (ACCT-IDX)
044500                          REQ-REQ-AMOUNT (CURR-REQ)
044600                          NEW-BALANCE
044700                          ACCTUPD-STATUS.
044800     MOVE NEW-BALANCE TO NEWBAL-TRACE-BALANCE.
044900     MOVE NEW-BALANCE TO ACM-ACCT-BALANCE (ACCT-IDX).
045000     SET ACCT-DIRTY (ACCT-IDX) TO TRUE.
045100     ADD 1 TO REQ-ACCEPT-CNT.
045200     PERFORM 9300-NEXT-TRANSACTION-ID-THRU.
045300     PERFORM 9400-APPEND-JOURNAL-THRU.
045400     SET JRN-TYPE-USE (JTB-IDX) TO TRUE.
045500     SET JRN-RESULT-SUCCESS (JTB-IDX) TO TRUE.
045600     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO
045700         JRN-TXN-ACCT-NUMBER (JTB-IDX).
045800     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO
045900         JRN-TXN-AMOUNT (JTB-IDX).
046000     MOVE NEW-BALANCE TO JRN-TXN-BALANCE-SNAP (JTB-IDX).
046100     ADD 1 TO JRNL-S-CNT.
046200     ADD REQ-REQ-AMOUNT (CURR-REQ) TO AMT-USED.
046300     MOVE SPACES TO RESULT-LINE.
046400     MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE.
046500     SET RSL-STATUS-OK TO TRUE.
046600     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO RSL-ACCT-NUMBER.
046700     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO RSL-AMOUNT.
046800     MOVE NEW-TRANSACTION-ID TO RSL-TRANSACTION-ID.
046900     PERFORM 7000-WRITE-DETAIL-THRU.
047000 2300-EXIT.
047100     EXIT.
047200*****************************************************************
047300* CANCEL - LOOK UP THE ORIGINAL USE BY TRANSACTION ID, THEN THE
047400* ACCOUNT.  NEITHER LOOKUP FAILURE WRITES A JOURNAL RECORD.
047500*****************************************************************
047600 3000-PROCESS-CANCEL-THRU.
047700     CALL "JRNLOOK" USING JRNL-TABLE
047800                         REQ-REQ-TRANSACTION-ID (CURR-REQ)
047900                         FOUND-SW
048000                         ORIG-JRNL-ROW.
048100     IF NOT ROW-FOUND
048200         SET ERR-TRANSACTION-NOT-FOUND TO TRUE
048300         ADD 1 TO REQ-REJECT-CNT
048400         PERFORM 7900-WRITE-REJECT-NO-JRNL-THRU
048500     ELSE
048600         PERFORM 9200-FIND-ACCOUNT-THRU
048700         IF NOT ROW-FOUND
048800             SET ERR-ACCOUNT-NOT-FOUND TO TRUE
048900             ADD 1 TO REQ-REJECT-CNT
049000             PERFORM 7900-WRITE-REJECT-NO-JRNL-THRU
049100         ELSE
049200             PERFORM 3200-VALIDATE-CANCEL-THRU
049300             IF NOT REQUEST-VALID
049400                 PERFORM 3700-REJECT-CANCEL-THRU
049500             ELSE
049600                 PERFORM 3800-ACCEPT-CANCEL-THRU
049700             END-IF
049800         END-IF
049900     END-IF.
050000 3000-EXIT.
050100     EXIT.
050200*****************************************************************
050300* CANCEL ORDERED VALIDATION - FIRST FAILURE WINS.  DOES NOT
050400* CHECK THE ORIGINAL TRANSACTION'S TYPE OR RESULT AND DOES NOT
050500* PREVENT CANCELLING THE SAME TRANSACTION TWICE - THAT MATCHES
050600* THE ONLINE SYSTEM'S BEHAVIOUR AND IS REPLICATED HERE AS-IS;
050700* SEE THE 1999 REVIEW NOTE IN JRNLOOK FOR THE SAME POINT.
050800*****************************************************************
050900 3200-VALIDATE-CANCEL-THRU.
051000     MOVE "Y" TO VALID-SW.
051100     IF JRN-TXN-ACCT-NUMBER OF ORIG-JRNL-ROW NOT =
051200         REQ-REQ-ACCT-NUMBER (CURR-REQ)
051300         MOVE "N" TO VALID-SW
051400         SET ERR-TRANSACTION-ACCOUNT-NOT-MATCH TO TRUE
051500     ELSE IF JRN-TXN-AMOUNT OF ORIG-JRNL-ROW NOT =
051600         REQ-REQ-AMOUNT (CURR-REQ)
051700         MOVE "N" TO VALID-SW
051800         SET ERR-TRANSACTION-AMOUNT-NOT-MATCH TO TRUE
051900     ELSE IF JRN-TXN-TRANSACTED-AT OF ORIG-JRNL-ROW <
052000         CUTOFF-TIMESTAMP
052100         MOVE "N" TO VALID-SW
052200         SET ERR-TRANSACTION-TOO-OLD TO TRUE
052300     END-IF.
052400 3200-EXIT.
052500     EXIT.
052600*****************************************************************
052700* CANCEL REJECTED ON A BUSINESS-RULE FAILURE - F JOURNAL ENTRY
052800* AT THE CURRENT (UNCHANGED) BALANCE, A NEW TRANSACTION ID.
052900*****************************************************************
053000 3700-REJECT-CANCEL-THRU.
053100     ADD 1 TO REQ-REJECT-CNT.
053200     PERFORM 9300-NEXT-TRANSACTION-ID-THRU.
053300     PERFORM 9400-APPEND-JOURNAL-THRU.
053400     SET JRN-TYPE-CANCEL (JTB-IDX) TO TRUE.
053500     SET JRN-RESULT-FAILURE (JTB-IDX) TO TRUE.
053600     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO
053700         JRN-TXN-ACCT-NUMBER (JTB-IDX).
053800     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO
053900         JRN-TXN-AMOUNT (JTB-IDX).
054000     MOVE ACM-ACCT-BALANCE (ACCT-IDX) TO
054100         JRN-TXN-BALANCE-SNAP (JTB-IDX).
054200     ADD 1 TO JRNL-F-CNT.
054300     MOVE SPACES TO RESULT-LINE.
054400     MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE.
054500     SET RSL-STATUS-FAIL TO TRUE.
054600     MOVE ERROR-CODE-AREA TO RSL-ERROR-CODE.
054700     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO RSL-ACCT-NUMBER.
054800     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO RSL-AMOUNT.
054900     MOVE NEW-TRANSACTION-ID TO RSL-TRANSACTION-ID.
055000     PERFORM 7000-WRITE-DETAIL-THRU.
055100 3700-EXIT.
055200     EXIT.
055300*****************************************************************
055400* CANCEL ACCEPTED - THE BALANCE IS NOT TOUCHED.  THIS IS
055500* DELIBERATE - CARRIED OVER UNCHANGED FROM THE CR-131 ORIGINAL
055600* CONVERSION.  DO NOT ADD A BALANCE CREDIT HERE WITHOUT A CHANGE
055700* REQUEST - THE ONLINE SYSTEM NEVER CREDITED THE BALANCE BACK
055800* EITHER.
055900* THE JOURNAL ENTRY REUSES THE ORIGINAL TRANSACTION'S ID.
056000*****************************************************************
056100 3800-ACCEPT-CANCEL-THRU.
056200     ADD 1 TO REQ-ACCEPT-CNT.
056300     PERFORM 9400-APPEND-JOURNAL-THRU.
056400     SET JRN-TYPE-CANCEL (JTB-IDX) TO TRUE.
056500     SET JRN-RESULT-SUCCESS (JTB-IDX) TO TRUE.
056600     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO
056700         JRN-TXN-ACCT-NUMBER (JTB-IDX).
056800     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO
056900         JRN-TXN-AMOUNT (JTB-IDX).
057000     MOVE ACM-ACCT-BALANCE (ACCT-IDX) TO
057100         JRN-TXN-BALANCE-SNAP (JTB-IDX).
057200     MOVE JRN-TXN-TRANSACTION-ID OF ORIG-JRNL-ROW TO
057300         JRN-TXN-TRANSACTION-ID (JTB-IDX).
057400     ADD 1 TO JRNL-S-CNT.
057500     ADD REQ-REQ-AMOUNT (CURR-REQ) TO AMT-CANCELLED.
057600     MOVE SPACES TO RESULT-LINE.
057700     MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE.
057800     SET RSL-STATUS-OK TO TRUE.
057900     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO RSL-ACCT-NUMBER.
058000     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO RSL-AMOUNT.
058100     MOVE JRN-TXN-TRANSACTION-ID OF ORIG-JRNL-ROW TO
058200         RSL-TRANSACTION-ID.
058300     PERFORM 7000-WRITE-DETAIL-THRU.
058400 3800-EXIT.
058500     EXIT.
058600*****************************************************************
058700* A LOOKUP FAILURE (USER, ACCOUNT OR TRANSACTION NOT FOUND)
058800* WRITES NO JOURNAL RECORD - ONLY A REJECTED RESULT LINE.
058900*****************************************************************
059000 7900-WRITE-REJECT-NO-JRNL-THRU.
059100     MOVE SPACES TO RESULT-LINE.
059200     MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE.
059300     SET RSL-STATUS-FAIL TO TRUE.
059400     MOVE ERROR-CODE-AREA TO RSL-ERROR-CODE.
059500     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO RSL-ACCT-NUMBER.
059600     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO RSL-AMOUNT.
059700     PERFORM 7000-WRITE-DETAIL-THRU.
059800 7900-EXIT.
059900     EXIT.
060000*****************************************************************
060100* WRITE ONE RESULT-REPORT DETAIL LINE
060200*****************************************************************
060300 7000-WRITE-DETAIL-THRU.
060400     MOVE RESULT-LINE TO RESULT-REPORT-REC.
060500     WRITE RESULT-REPORT-REC.
060600 7000-EXIT.
060700     EXIT.
060800*****************************************************************
060900* TRAILER BLOCK - RUN-LEVEL CONTROL TOTALS.
061000*****************************************************************
061100 8000-WRITE-TRAILER-THRU.
061200     MOVE SPACES TO TRAILER-LINE.
061300     MOVE "REQUESTS READ................" TO TRL-CAPTION.
061400     MOVE REQ-READ-CNT TO TRL-VALUE.
061500     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
061600     WRITE RESULT-REPORT-REC.
061700     MOVE SPACES TO TRAILER-LINE.
061800     MOVE "REQUESTS ACCEPTED............" TO TRL-CAPTION.
061900     MOVE REQ-ACCEPT-CNT TO TRL-VALUE.
062000     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
062100     WRITE RESULT-REPORT-REC.
062200     MOVE SPACES TO TRAILER-LINE.
062300     MOVE "REQUESTS REJECTED............" TO TRL-CAPTION.
062400     MOVE REQ-REJECT-CNT TO TRL-VALUE.
062500     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
062600     WRITE RESULT-REPORT-REC.
062700     MOVE SPACES TO TRAILER-LINE.
062800     MOVE "JOURNAL ENTRIES - SUCCESS...." TO TRL-CAPTION.
062900     MOVE JRNL-S-CNT TO TRL-VALUE.
063000     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
063100     WRITE RESULT-REPORT-REC.
063200     MOVE SPACES TO TRAILER-LINE.
063300     MOVE "JOURNAL ENTRIES - FAILURE...." TO TRL-CAPTION.
063400     MOVE JRNL-F-CNT TO TRL-VALUE.
063500     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
063600     WRITE RESULT-REPORT-REC.
063700     MOVE SPACES TO TRAILER-LINE.
063800     MOVE "TOTAL AMOUNT USED............" TO TRL-CAPTION.
063900     MOVE AMT-USED TO TRL-VALUE.
064000     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
064100     WRITE RESULT-REPORT-REC.
064200     MOVE SPACES TO TRAILER-LINE.
064300     MOVE "TOTAL AMOUNT CANCELLED......." TO TRL-CAPTION.
064400     MOVE AMT-CANCELLED TO TRL-VALUE.
064500     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
064600     WRITE RESULT-REPORT-REC.
064700 8000-EXIT.
064800     EXIT.
064900*****************************************************************
065000* CLOSE-OUT - SPIN BOTH IN-MEMORY TABLES OUT AS THE NEW ACCOUNT
065100* MASTER AND THE NEW TRANSACTION JOURNAL, THEN CLOSE EVERYTHING.
065200*****************************************************************
065300 0900-TERMINATE-THRU.
065400     PERFORM 0910-WRITE-NEW-MASTER-ROW THRU 0910-EXIT
065500         VARYING SUB FROM 1 BY 1
065600         UNTIL SUB > ACCT-ROW-CNT.
065700     PERFORM 0920-WRITE-NEW-JRNL-ROW THRU 0920-EXIT
065800         VARYING SUB FROM 1 BY 1
065900         UNTIL SUB > JTB-ROW-CNT.
066000     CLOSE USER-MASTER
066100           ACCT-MSTR-OLD
066200           ACCT-MSTR-NEW
066300           JRNL-OLD
066400           JRNL-NEW
066500           REQUEST-FILE
066600           RESULT-REPORT.
066700 0900-EXIT.
066800     EXIT.
066900*****************************************************************
067000 0910-WRITE-NEW-MASTER-ROW.
067100     MOVE ACCT-ROW-DATA (SUB) TO ACCT-MSTR-NEW-REC.
067200     WRITE ACCT-MSTR-NEW-REC.
067300 0910-EXIT.
067400     EXIT.
067500*****************************************************************
067600 0920-WRITE-NEW-JRNL-ROW.
067700     MOVE JTB-ROW-DATA (SUB) TO JRNL-NEW-REC.
067800     WRITE JRNL-NEW-REC.
067900 0920-EXIT.
068000     EXIT.
068100*****************************************************************
068200* FIND-USER - SAME SERIAL-SCAN IDIOM AS ACCTMAIN.
068300*****************************************************************
068400 9100-FIND-USER-THRU.
068500     MOVE "N" TO FOUND-SW.
068600     IF USM-EOF
068700         CLOSE USER-MASTER
068800         OPEN INPUT USER-MASTER
068900         MOVE "N" TO USM-EOF-SW
069000     END-IF.
069100     PERFORM 9110-SCAN-USER-THRU
069200         UNTIL ROW-FOUND OR USM-EOF.
069300 9100-EXIT.
069400     EXIT.
069500*****************************************************************
069600 9110-SCAN-USER-THRU.
069700     READ USER-MASTER
069800         AT END
069900             MOVE "Y" TO USM-EOF-SW
070000         NOT AT END
070100             IF USM-USER-ID = REQ-REQ-USER-ID (CURR-REQ)
070200                 MOVE "Y" TO FOUND-SW
070300                 MOVE USER-MASTER-REC TO CURR-USER
070400             END-IF
070500     END-READ.
070600 9110-EXIT.
070700     EXIT.
070800*****************************************************************
070900* FIND-ACCOUNT - TABLE SEARCH BY ACCOUNT NUMBER.
071000*****************************************************************
071100 9200-FIND-ACCOUNT-THRU.
071200     MOVE "N" TO FOUND-SW.
071300     PERFORM 9210-TEST-ACCOUNT-ROW THRU 9210-EXIT
071400         VARYING SUB FROM 1 BY 1
071500         UNTIL SUB > ACCT-ROW-CNT
071600             OR ROW-FOUND.
071700     IF ROW-FOUND
071800         SET ACCT-IDX TO SUB - 1
071900     END-IF.
072000 9200-EXIT.
072100     EXIT.
072200*****************************************************************
072300 9210-TEST-ACCOUNT-ROW.
072400     IF ACM-ACCT-NUMBER (SUB) =
072500         REQ-REQ-ACCT-NUMBER (CURR-REQ)
072600         MOVE "Y" TO FOUND-SW
072700     END-IF.
072800 9210-EXIT.
072900     EXIT.
073000*****************************************************************
073100* BUILD THE NEXT 32-CHARACTER TRANSACTION ID VIA TXNIDGN.
073200*****************************************************************
073300 9300-NEXT-TRANSACTION-ID-THRU.
073400     ADD 1 TO TXNID-SEQUENCE.
073500     CALL "TXNIDGN" USING CURRENT-TIMESTAMP
073600                          TXNID-SEQUENCE
073700                          NEW-TRANSACTION-ID.
073800 9300-EXIT.
073900     EXIT.
074000*****************************************************************
074100* APPEND A ROW TO THE IN-MEMORY JOURNAL TABLE AND STAMP THE
074200* COMMON FIELDS EVERY JOURNAL ENTRY CARRIES - THE CALLER FILLS
074300* IN THE TYPE/RESULT/AMOUNT/SNAPSHOT/ID FIELDS AFTERWARD.
074400*****************************************************************
074500 9400-APPEND-JOURNAL-THRU.
074600     ADD 1 TO JTB-ROW-CNT.
074700     SET JTB-IDX TO JTB-ROW-CNT.
074800     MOVE SPACES TO JTB-ROW-DATA (JTB-IDX).
074900     MOVE JTB-ROW-CNT TO JRN-TXN-ID-SEQ (JTB-IDX).
075000     MOVE CURRENT-TIMESTAMP TO
075100         JRN-TXN-TRANSACTED-AT (JTB-IDX).
075200     MOVE NEW-TRANSACTION-ID TO
075300         JRN-TXN-TRANSACTION-ID (JTB-IDX).
075400     SET JTB-DIRTY (JTB-IDX) TO TRUE.
075500 9400-EXIT.
075600     EXIT.
