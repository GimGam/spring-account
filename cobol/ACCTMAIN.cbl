000100*****************************************************************
000200* ACCOUNT SERVICES - BATCH SYSTEMS
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. ACCTMAIN.
000600 AUTHOR. R F WARNER.
000700 INSTALLATION. ACCOUNT SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN. 06/14/91.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001100*****************************************************************
001200* ACCTMAIN - ACCOUNT MAINTENANCE BATCH DRIVER
001300* REPLACES THE ONLINE CREATE/DELETE/LIST TELLER SCREENS WITH A
001400* SEQUENTIAL REQUEST-FILE CYCLE.  FOR EACH CREATE, DELETE OR
001500* LIST REQUEST ON THE REQUEST-FILE: LOOK UP THE OWNING USER,
001600* APPLY THE MAINTENANCE RULE, AND WRITE A RESULT LINE.  THE OLD
001700* ACCOUNT MASTER IS LOADED INTO A WORKING-STORAGE TABLE AT OPEN
001800* TIME AND RE-WRITTEN IN FULL AS THE NEW ACCOUNT MASTER AT CLOSE
001900* TIME - THE USUAL OLD-MASTER/NEW-MASTER SHOP CONVENTION SINCE
002000* THE PHYSICAL FILE IS SEQUENTIAL, NOT INDEXED.
002100*****************************************************************
002200*                       C H A N G E   L O G
002300*****************************************************************
002400*  06/14/91  RFW  CR-118  ORIGINAL BATCH CONVERSION OF THE
002500*                 ONLINE CREATE/DELETE/LIST TELLER SCREENS.
002600*  09/03/91  RFW  CR-125  CLOSE-OUT AGE EDITS ADDED TO
002700*                 3000-PROCESS-DELETE-THRU.
002800*  11/12/91  RFW  CR-130  REQUEST/RESULT FILE LAYOUTS REPLACE
002900*                 THE FIVE ONLINE REQUEST SCREENS.
003000*  03/08/94  RFW  CR-142  FIELD COMMENTS ADDED TO ALL COPYBOOKS
003100*                 PER INTERNAL AUDIT REQUEST.
003200*  11/02/98  JMT  Y2K     REVIEWED EVERY DATE FIELD IN THIS
003300*                 PROGRAM FOR YEAR-2000 READINESS.  ALL DATE
003400*                 FIELDS ARE ALREADY FULL 4-DIGIT CENTURY/YEAR -
003500*                 NO CHANGES REQUIRED.
003600*  07/02/01  DLK  CR-190  FIND-NEXT-ACCT-NUM REWRITTEN TO USE
003700*                 THE NEW ACM-ACCT-NUMBER-R NUMERIC REDEFINE
003800*                 INSTEAD OF A HAND-ROLLED DIGIT SCAN.
003900*  04/18/03  DLK  CR-205  OVER_MAX_ACCOUNT LIMIT RAISED FROM 5
004000*                 TO 10 ACCOUNTS PER USER PER NEW PRODUCT RULES.
004100*  08/05/03  DLK  CR-210  ADDED THE NEW-ACCOUNT-NUMBER AND OWNER-
004200*                 ROW-COUNT TRACE FIELDS FOR THE OPERATIONS DUMP
004300*                 LISTING.
004400*  08/12/03  DLK  CR-215  1000-READ-REQUEST-THRU NOW WRITES A
004500*                 FAIL DETAIL LINE WHEN 1500-VALIDATE-REQUEST-THRU
004600*                 REJECTS A REQUEST - AUDIT NOTED REQUESTS READ
004700*                 DID NOT RECONCILE TO DETAIL LINES WRITTEN.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. USL-486.
005200 OBJECT-COMPUTER. USL-486.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHA-STATUS IS "0" THRU "9"
005600     UPSI-0 ON STATUS IS RERUN-REQUESTED.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT USER-MASTER ASSIGN TO "USERMAST"
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS USM-STATUS.
006300     SELECT ACCT-MSTR-OLD ASSIGN TO "ACCTOLD"
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS ACO-STATUS.
006600     SELECT ACCT-MSTR-NEW ASSIGN TO "ACCTNEW"
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS ACN-STATUS.
006900     SELECT REQUEST-FILE ASSIGN TO "REQFILE"
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS REQ-STATUS.
007200     SELECT RESULT-REPORT ASSIGN TO "RESULT"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS RPT-STATUS.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  USER-MASTER
007800     RECORD CONTAINS 30 CHARACTERS.
007900 01  USER-MASTER-REC.
008000     COPY USERMAST.
008100 FD  ACCT-MSTR-OLD
008200     RECORD CONTAINS 83 CHARACTERS.
008300 01  ACCT-MSTR-OLD-REC.
008400     COPY ACCTMAST.
008500 FD  ACCT-MSTR-NEW
008600     RECORD CONTAINS 83 CHARACTERS.
008700 01  ACCT-MSTR-NEW-REC.
008800     COPY ACCTMAST.
008900 FD  REQUEST-FILE
009000     RECORD CONTAINS 87 CHARACTERS.
009100 01  REQUEST-FILE-REC.
009200     COPY REQREC.
009300 FD  RESULT-REPORT
009400     RECORD CONTAINS 132 CHARACTERS.
009500 01  RESULT-REPORT-REC             PIC X(132).
009600 WORKING-STORAGE SECTION.
009700*****************************************************************
009800* FILE STATUS FIELDS - SHOP CONVENTION IS A 2-BYTE SPLIT STATUS
009900*****************************************************************
010000 01  USM-STATUS.
010100     05  USM-STAT-1           PIC X.
010200     05  USM-STAT-2           PIC X.
010300 01  ACO-STATUS.
010400     05  ACO-STAT-1           PIC X.
010500     05  ACO-STAT-2           PIC X.
010600 01  ACN-STATUS.
010700     05  ACN-STAT-1           PIC X.
010800     05  ACN-STAT-2           PIC X.
010900 01  REQ-STATUS.
011000     05  REQ-STAT-1           PIC X.
011100     05  REQ-STAT-2           PIC X.
011200 01  RPT-STATUS.
011300     05  RPT-STAT-1           PIC X.
011400     05  RPT-STAT-2           PIC X.
011500*****************************************************************
011600* END-OF-FILE SWITCHES
011700*****************************************************************
011800 01  SWITCHES.
011900     05  USM-EOF-SW           PIC X       VALUE "N".
012000         88  USM-EOF              VALUE "Y".
012100     05  ACO-EOF-SW           PIC X       VALUE "N".
012200         88  ACO-EOF               VALUE "Y".
012300     05  REQ-EOF-SW           PIC X       VALUE "N".
012400         88  REQ-EOF               VALUE "Y".
012500     05  VALID-SW             PIC X       VALUE "Y".
012600         88  REQUEST-VALID         VALUE "Y".
012700     05  FOUND-SW             PIC X       VALUE "N".
012800         88  ROW-FOUND             VALUE "Y".
012900     05  FILLER                  PIC X(1).
013000*****************************************************************
013100* RUN-DATE/TIME - USED FOR REGISTERED-AT AND UNREGISTERED-AT
013200*****************************************************************
013300 01  CURRENT-DATE-TIME.
013400     05  CURR-CCYY            PIC 9(4).
013500     05  CURR-MM              PIC 9(2).
013600     05  CURR-DD              PIC 9(2).
013700     05  CURR-HH              PIC 9(2).
013800     05  CURR-MI              PIC 9(2).
013900     05  CURR-SS              PIC 9(2).
014000 01  CURRENT-TIMESTAMP REDEFINES CURRENT-DATE-TIME
014100                                 PIC 9(14).
014200*****************************************************************
014300* ACCOUNT-MASTER TABLE - IN-MEMORY WORKING COPY OF THE OLD
014400* MASTER, KEYED BY ACCOUNT NUMBER.  MAX-ACCT-ROWS IS A SHOP
014500* SIZING ESTIMATE, NOT A BUSINESS LIMIT.
014600*****************************************************************
014700 01  ACCT-TABLE.
014800     02  ACCT-ROW-CNT         PIC S9(7) COMP VALUE ZERO.
014900     02  ACCT-ROW OCCURS 0 TO 50000 TIMES
015000                     DEPENDING ON ACCT-ROW-CNT
015100                     INDEXED BY ACCT-IDX.
015200         03  ACCT-ROW-DATA.
015300             COPY ACCTMAST.
015400         03  ACCT-DIRTY-SW    PIC X.
015500             88  ACCT-DIRTY       VALUE "Y".
015600 77  HIGHEST-ACCT-NUM         PIC 9(10) COMP VALUE ZERO.
015700*****************************************************************
015800* DIAGNOSTIC TRACE AREAS - SNAPSHOT THE NEWLY ASSIGNED ACCOUNT
015900* NUMBER AND THE OWNER ROW COUNT FOR DUMP LISTINGS.
016000*****************************************************************
016100 01  NEWACCT-TRACE-AREA.
016200     05  NEWACCT-TRACE-NUM    PIC 9(10).
016300 01  NEWACCT-TRACE-R REDEFINES NEWACCT-TRACE-AREA.
016400     05  NEWACCT-TRACE-HI     PIC 9(5).
016500     05  NEWACCT-TRACE-LO     PIC 9(5).
016600 01  OWNER-TRACE-AREA.
016700     05  OWNER-TRACE-CNT      PIC S9(7) COMP.
016800 01  OWNER-TRACE-R REDEFINES OWNER-TRACE-AREA
016900                                 PIC X(4).
017000*****************************************************************
017100* CURRENT REQUEST WORKING FIELDS
017200*****************************************************************
017300 01  CURR-REQ.
017400     COPY REQREC.
017500 01  CURR-USER.
017600     COPY USERMAST.
017700 01  RESULT-LINE.
017800     COPY RSLTREC.
017900 01  TRAILER-LINE.
018000     COPY TRAILREC.
018100 01  ERROR-CODE-AREA.
018200     COPY ERRCODES.
018300*****************************************************************
018400* RUN-LEVEL CONTROL TOTALS
018500*****************************************************************
018600 01  CONTROL-TOTALS.
018700     05  REQ-READ-CNT         PIC S9(9) COMP VALUE ZERO.
018800     05  REQ-ACCEPT-CNT       PIC S9(9) COMP VALUE ZERO.
018900     05  REQ-REJECT-CNT       PIC S9(9) COMP VALUE ZERO.
019000     05  FILLER                  PIC X(1).
019100*****************************************************************
019200* MISCELLANEOUS WORK FIELDS
019300*****************************************************************
019400 77  SUB                      PIC S9(7) COMP.
019500 77  OWNER-CNT                PIC S9(7) COMP.
019600 77  NEW-ACCT-NUM             PIC 9(10).
019700 LINKAGE SECTION.
019800*****************************************************************
019900 PROCEDURE DIVISION.
020000*****************************************************************
020100 0000-MAINLINE-THRU.
020200     PERFORM 0100-INITIALIZE-THRU.
020300     PERFORM 1000-READ-REQUEST-THRU
020400         UNTIL REQ-EOF.
020500     PERFORM 8000-WRITE-TRAILER-THRU.
020600     PERFORM 0900-TERMINATE-THRU.
020700     STOP RUN.
020800*****************************************************************
020900* HOUSEKEEPING - OPEN FILES, LOAD USER MASTER AND ACCOUNT TABLE
021000*****************************************************************
021100 0100-INITIALIZE-THRU.
021200     OPEN INPUT USER-MASTER
021300          INPUT ACCT-MSTR-OLD
021400          INPUT REQUEST-FILE.
021500     OPEN OUTPUT ACCT-MSTR-NEW
021600          OUTPUT RESULT-REPORT.
021700     ACCEPT CURR-CCYY FROM CENTURY-DATE.
021800     ACCEPT CURRENT-DATE-TIME FROM DATE YYYYMMDD.
021900     ACCEPT CURR-HH FROM TIME.
022000     PERFORM 0200-LOAD-ACCOUNT-TABLE-THRU
022100         UNTIL ACO-EOF.
022200     READ REQUEST-FILE
022300         AT END MOVE "Y" TO REQ-EOF-SW.
022400 0100-EXIT.
022500     EXIT.
022600*****************************************************************
022700* LOAD THE OLD ACCOUNT MASTER INTO THE IN-MEMORY TABLE AND TRACK
022800* THE HIGHEST ASSIGNED ACCOUNT NUMBER ALONG THE WAY.
022900*****************************************************************
023000 0200-LOAD-ACCOUNT-TABLE-THRU.
023100     READ ACCT-MSTR-OLD
023200         AT END
023300             MOVE "Y" TO ACO-EOF-SW
023400         NOT AT END
023500             ADD 1 TO ACCT-ROW-CNT
023600             SET ACCT-IDX TO ACCT-ROW-CNT
023700             MOVE ACCT-MSTR-OLD-REC TO
023800                 ACCT-ROW-DATA (ACCT-IDX)
023900             MOVE "N" TO ACCT-DIRTY-SW (ACCT-IDX)
024000             IF ACM-ACCT-NUMBER-R (ACCT-IDX) >
024100                 HIGHEST-ACCT-NUM
024200                 MOVE ACM-ACCT-NUMBER-R (ACCT-IDX) TO
024300                     HIGHEST-ACCT-NUM
024400             END-IF
024500     END-READ.
024600 0200-EXIT.
024700     EXIT.
024800*****************************************************************
024900* MAINLINE REQUEST LOOP
025000*****************************************************************
025100 1000-READ-REQUEST-THRU.
025200     ADD 1 TO REQ-READ-CNT.
025300     MOVE REQUEST-FILE-REC TO CURR-REQ.
025400     MOVE "Y" TO VALID-SW.
025500     PERFORM 1500-VALIDATE-REQUEST-THRU.
025600     IF NOT REQUEST-VALID
025700         ADD 1 TO REQ-REJECT-CNT
025800         MOVE SPACES TO RESULT-LINE
025900         MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
026000         SET RSL-STATUS-FAIL TO TRUE
026100         MOVE SPACES TO RSL-ERROR-CODE
026200         PERFORM 7000-WRITE-DETAIL-THRU
026300     ELSE
026400         IF REQ-TYPE-CREATE (CURR-REQ)
026500             PERFORM 2000-PROCESS-CREATE-THRU
026600         ELSE IF REQ-TYPE-DELETE (CURR-REQ)
026700             PERFORM 3000-PROCESS-DELETE-THRU
026800         ELSE IF REQ-TYPE-LIST (CURR-REQ)
026900             PERFORM 4000-PROCESS-LIST-THRU
027000         ELSE
027100             MOVE "N" TO VALID-SW
027200             ADD 1 TO REQ-REJECT-CNT
027300         END-IF
027400     END-IF.
027500     READ REQUEST-FILE
027600         AT END MOVE "Y" TO REQ-EOF-SW.
027700 1000-EXIT.
027800     EXIT.
027900*****************************************************************
028000* FIELD-LEVEL VALIDATION - PRESENCE/MINIMUM/MAXIMUM CHECKS -
028100* RUN BEFORE ANY MASTER OR JOURNAL IS TOUCHED.
028200*****************************************************************
028300 1500-VALIDATE-REQUEST-THRU.
028400     IF REQ-TYPE-CREATE (CURR-REQ)
028500         IF REQ-REQ-USER-ID (CURR-REQ) < 1
028600             MOVE "N" TO VALID-SW
028700         ELSE IF REQ-REQ-AMOUNT (CURR-REQ) < 0
028800             MOVE "N" TO VALID-SW
028900         END-IF
029000     ELSE IF REQ-TYPE-DELETE (CURR-REQ)
029100         IF REQ-REQ-USER-ID (CURR-REQ) < 1
029200             MOVE "N" TO VALID-SW
029300         ELSE IF REQ-REQ-ACCT-NUMBER (CURR-REQ) = SPACES
029400             MOVE "N" TO VALID-SW
029500         END-IF
029600     ELSE IF REQ-TYPE-LIST (CURR-REQ)
029700         IF REQ-REQ-USER-ID (CURR-REQ) < 1
029800             MOVE "N" TO VALID-SW
029900         END-IF
030000     END-IF.
030100 1500-EXIT.
030200     EXIT.
030300*****************************************************************
030400* CREATE - ASSIGN THE NEXT ACCOUNT NUMBER, BUILD THE NEW ROW,
030500* REPORT SUCCESS.
030600*****************************************************************
030700 2000-PROCESS-CREATE-THRU.
030800     PERFORM 9100-FIND-USER-THRU.
030900     IF NOT ROW-FOUND
031000         MOVE SPACES TO RESULT-LINE
031100         MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
031200         SET RSL-STATUS-FAIL TO TRUE
031300         SET ERR-USER-NOT-FOUND TO TRUE
031400         MOVE ERROR-CODE-AREA TO RSL-ERROR-CODE
031500         ADD 1 TO REQ-REJECT-CNT
031600         PERFORM 7000-WRITE-DETAIL-THRU
031700     ELSE
031800         PERFORM 2100-COUNT-USER-ACCTS-THRU
031900         IF OWNER-CNT >= 10
032000             MOVE SPACES TO RESULT-LINE
032100             MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
032200             SET RSL-STATUS-FAIL TO TRUE
032300             SET ERR-OVER-MAX-ACCOUNT TO TRUE
032400             MOVE ERROR-CODE-AREA TO RSL-ERROR-CODE
032500             ADD 1 TO REQ-REJECT-CNT
032600             PERFORM 7000-WRITE-DETAIL-THRU
032700         ELSE
032800             PERFORM 2200-FIND-NEXT-ACCT-NUM-THRU
032900             PERFORM 2300-ADD-ACCOUNT-ROW-THRU
033000             ADD 1 TO REQ-ACCEPT-CNT
033100             MOVE SPACES TO RESULT-LINE
033200             MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
033300             SET RSL-STATUS-OK TO TRUE
033400             MOVE NEW-ACCT-NUM TO RSL-ACCT-NUMBER
033500             MOVE REQ-REQ-AMOUNT (CURR-REQ) TO RSL-AMOUNT
033600             PERFORM 7000-WRITE-DETAIL-THRU
033700         END-IF
033800     END-IF.
033900 2000-EXIT.
034000     EXIT.
034100*****************************************************************
034200* COUNT EVERY ACCOUNT (ANY STATUS) OWNED BY THE REQUESTING USER
034300*****************************************************************
034400 2100-COUNT-USER-ACCTS-THRU.
034500     MOVE ZERO TO OWNER-CNT.
034600     PERFORM 2110-TEST-OWNER-ROW THRU 2110-EXIT
034700         VARYING SUB FROM 1 BY 1
034800         UNTIL SUB > ACCT-ROW-CNT.
034900     MOVE OWNER-CNT TO OWNER-TRACE-CNT.
035000 2100-EXIT.
035100     EXIT.
035200*****************************************************************
035300 2110-TEST-OWNER-ROW.
035400     IF ACM-ACCT-USER-ID (SUB) =
035500         REQ-REQ-USER-ID (CURR-REQ)
035600         ADD 1 TO OWNER-CNT
035700     END-IF.
035800 2110-EXIT.
035900     EXIT.
036000*****************************************************************
036100* NEXT ACCOUNT NUMBER = HIGHEST EXISTING NUMBER + 1, OR THE
036200* SHOP'S STARTING BLOCK OF 1000000000 WHEN THE MASTER IS EMPTY.
036300*****************************************************************
036400 2200-FIND-NEXT-ACCT-NUM-THRU.
036500     IF ACCT-ROW-CNT = 0
036600         MOVE 1000000000 TO NEW-ACCT-NUM
036700     ELSE
036800         COMPUTE NEW-ACCT-NUM =
036900             HIGHEST-ACCT-NUM + 1
037000     END-IF.
037100     MOVE NEW-ACCT-NUM TO HIGHEST-ACCT-NUM.
037200     MOVE NEW-ACCT-NUM TO NEWACCT-TRACE-NUM.
037300 2200-EXIT.
037400     EXIT.
037500*****************************************************************
037600* APPEND A NEW ROW TO THE IN-MEMORY TABLE - WRITTEN OUT AS PART
037700* OF THE NEW ACCOUNT MASTER AT 0900-TERMINATE-THRU.
037800*****************************************************************
037900 2300-ADD-ACCOUNT-ROW-THRU.
038000     ADD 1 TO ACCT-ROW-CNT.
038100     SET ACCT-IDX TO ACCT-ROW-CNT.
038200     MOVE SPACES TO ACM-ACCT-STATUS (ACCT-IDX).
038300     MOVE ACCT-ROW-CNT TO ACM-ACCT-ID (ACCT-IDX).
038400     MOVE REQ-REQ-USER-ID (CURR-REQ) TO
038500         ACM-ACCT-USER-ID (ACCT-IDX).
038600     MOVE NEW-ACCT-NUM TO ACM-ACCT-NUMBER-R (ACCT-IDX).
038700     SET ACM-STATUS-IN-USE (ACCT-IDX) TO TRUE.
038800     MOVE REQ-REQ-AMOUNT (CURR-REQ) TO
038900         ACM-ACCT-BALANCE (ACCT-IDX).
039000     MOVE CURRENT-TIMESTAMP TO
039100         ACM-ACCT-REGISTERED-AT (ACCT-IDX).
039200     MOVE ZERO TO ACM-ACCT-UNREGISTERED-AT (ACCT-IDX).
039300     SET ACCT-DIRTY (ACCT-IDX) TO TRUE.
039400 2300-EXIT.
039500     EXIT.
039600*****************************************************************
039700* DELETE - CHECKS RUN IN FIXED ORDER, FIRST FAILURE WINS.
039800*****************************************************************
039900 3000-PROCESS-DELETE-THRU.
040000     PERFORM 9100-FIND-USER-THRU.
040100     IF NOT ROW-FOUND
040200         SET ERR-USER-NOT-FOUND TO TRUE
040300         PERFORM 3900-REJECT-DELETE-THRU
040400     ELSE
040500         PERFORM 9200-FIND-ACCOUNT-THRU
040600         IF NOT ROW-FOUND
040700             SET ERR-ACCOUNT-NOT-FOUND TO TRUE
040800             PERFORM 3900-REJECT-DELETE-THRU
040900         ELSE IF ACM-ACCT-USER-ID (ACCT-IDX) NOT =
041000             REQ-REQ-USER-ID (CURR-REQ)
041100             SET ERR-USER-ACCOUNT-NOT-MATCH TO TRUE
041200             PERFORM 3900-REJECT-DELETE-THRU
041300         ELSE IF ACM-STATUS-UNREG (ACCT-IDX)
041400             SET ERR-ACCOUNT-ALREADY-UNREGISTRED TO TRUE
041500             PERFORM 3900-REJECT-DELETE-THRU
041600         ELSE IF ACM-ACCT-BALANCE (ACCT-IDX) NOT = 0
041700             SET ERR-ACCOUNT-REMAIN-BALANCE TO TRUE
041800             PERFORM 3900-REJECT-DELETE-THRU
041900         ELSE
042000             SET ACM-STATUS-UNREG (ACCT-IDX) TO TRUE
042100             MOVE CURRENT-TIMESTAMP TO
042200                 ACM-ACCT-UNREGISTERED-AT (ACCT-IDX)
042300             SET ACCT-DIRTY (ACCT-IDX) TO TRUE
042400             ADD 1 TO REQ-ACCEPT-CNT
042500             MOVE SPACES TO RESULT-LINE
042600             MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
042700             SET RSL-STATUS-OK TO TRUE
042800             MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO
042900                 RSL-ACCT-NUMBER
043000             PERFORM 7000-WRITE-DETAIL-THRU
043100         END-IF
043200     END-IF.
043300 3000-EXIT.
043400     EXIT.
043500*****************************************************************
043600 3900-REJECT-DELETE-THRU.
043700     ADD 1 TO REQ-REJECT-CNT.
043800     MOVE SPACES TO RESULT-LINE.
043900     MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE.
044000     SET RSL-STATUS-FAIL TO TRUE.
044100     MOVE ERROR-CODE-AREA TO RSL-ERROR-CODE.
044200     MOVE REQ-REQ-ACCT-NUMBER (CURR-REQ) TO RSL-ACCT-NUMBER.
044300     PERFORM 7000-WRITE-DETAIL-THRU.
044400 3900-EXIT.
044500     EXIT.
044600*****************************************************************
044700* LIST - ONE DETAIL LINE PER ACCOUNT OWNED BY THE USER.
044800*****************************************************************
044900 4000-PROCESS-LIST-THRU.
045000     PERFORM 9100-FIND-USER-THRU.
045100     IF NOT ROW-FOUND
045200         SET ERR-USER-NOT-FOUND TO TRUE
045300         ADD 1 TO REQ-REJECT-CNT
045400         MOVE SPACES TO RESULT-LINE
045500         MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
045600         SET RSL-STATUS-FAIL TO TRUE
045700         MOVE ERROR-CODE-AREA TO RSL-ERROR-CODE
045800         PERFORM 7000-WRITE-DETAIL-THRU
045900     ELSE
046000         ADD 1 TO REQ-ACCEPT-CNT
046100         PERFORM 4100-LIST-ONE-ROW THRU 4100-EXIT
046200             VARYING SUB FROM 1 BY 1
046300             UNTIL SUB > ACCT-ROW-CNT
046400     END-IF.
046500 4000-EXIT.
046600     EXIT.
046700*****************************************************************
046800 4100-LIST-ONE-ROW.
046900     IF ACM-ACCT-USER-ID (SUB) =
047000         REQ-REQ-USER-ID (CURR-REQ)
047100         MOVE SPACES TO RESULT-LINE
047200         MOVE REQ-REQ-TYPE (CURR-REQ) TO RSL-REQ-TYPE
047300         SET RSL-STATUS-OK TO TRUE
047400         MOVE ACM-ACCT-NUMBER (SUB) TO RSL-ACCT-NUMBER
047500         MOVE ACM-ACCT-BALANCE (SUB) TO RSL-AMOUNT
047600         PERFORM 7000-WRITE-DETAIL-THRU
047700     END-IF.
047800 4100-EXIT.
047900     EXIT.
048000*****************************************************************
048100* WRITE ONE RESULT-REPORT DETAIL LINE
048200*****************************************************************
048300 7000-WRITE-DETAIL-THRU.
048400     MOVE RESULT-LINE TO RESULT-REPORT-REC.
048500     WRITE RESULT-REPORT-REC.
048600 7000-EXIT.
048700     EXIT.
048800*****************************************************************
048900* TRAILER BLOCK - RUN-LEVEL CONTROL TOTALS ONLY
049000*****************************************************************
049100 8000-WRITE-TRAILER-THRU.
049200     MOVE SPACES TO TRAILER-LINE.
049300     MOVE "REQUESTS READ................" TO TRL-CAPTION.
049400     MOVE REQ-READ-CNT TO TRL-VALUE.
049500     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
049600     WRITE RESULT-REPORT-REC.
049700     MOVE SPACES TO TRAILER-LINE.
049800     MOVE "REQUESTS ACCEPTED............" TO TRL-CAPTION.
049900     MOVE REQ-ACCEPT-CNT TO TRL-VALUE.
050000     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
050100     WRITE RESULT-REPORT-REC.
050200     MOVE SPACES TO TRAILER-LINE.
050300     MOVE "REQUESTS REJECTED............" TO TRL-CAPTION.
050400     MOVE REQ-REJECT-CNT TO TRL-VALUE.
050500     MOVE TRAILER-LINE TO RESULT-REPORT-REC.
050600     WRITE RESULT-REPORT-REC.
050700 8000-EXIT.
050800     EXIT.
050900*****************************************************************
051000* CLOSE-OUT - SPIN THE IN-MEMORY TABLE OUT AS THE NEW ACCOUNT
051100* MASTER, THEN CLOSE EVERYTHING.
051200*****************************************************************
051300 0900-TERMINATE-THRU.
051400     PERFORM 0910-WRITE-NEW-MASTER-ROW THRU 0910-EXIT
051500         VARYING SUB FROM 1 BY 1
051600         UNTIL SUB > ACCT-ROW-CNT.
051700     CLOSE USER-MASTER
051800           ACCT-MSTR-OLD
051900           ACCT-MSTR-NEW
052000           REQUEST-FILE
052100           RESULT-REPORT.
052200 0900-EXIT.
052300     EXIT.
052400*****************************************************************
052500 0910-WRITE-NEW-MASTER-ROW.
052600     MOVE ACCT-ROW-DATA (SUB) TO ACCT-MSTR-NEW-REC.
052700     WRITE ACCT-MSTR-NEW-REC.
052800 0910-EXIT.
052900     EXIT.
053000*****************************************************************
053100* FIND-USER - SERIAL SCAN OF THE USER-MASTER FILE BY USER-ID.
053200* THE FILE IS SMALL ENOUGH (REFERENCE DATA) THAT THE SHOP HAS
053300* NEVER BOTHERED LOADING IT INTO A TABLE - IT IS RE-READ FROM
053400* THE TOP FOR EVERY LOOKUP, AS FUNDPRSR USED TO RE-READ QUOTE.IT.
053500*****************************************************************
053600 9100-FIND-USER-THRU.
053700     MOVE "N" TO FOUND-SW.
053800     IF USM-EOF
053900         CLOSE USER-MASTER
054000         OPEN INPUT USER-MASTER
054100         MOVE "N" TO USM-EOF-SW
054200     END-IF.
054300     PERFORM 9110-SCAN-USER-THRU
054400         UNTIL ROW-FOUND OR USM-EOF.
054500 9100-EXIT.
054600     EXIT.
054700*****************************************************************
054800 9110-SCAN-USER-THRU.
054900     READ USER-MASTER
055000         AT END
055100             MOVE "Y" TO USM-EOF-SW
055200         NOT AT END
055300             IF USM-USER-ID = REQ-REQ-USER-ID (CURR-REQ)
055400                 MOVE "Y" TO FOUND-SW
055500                 MOVE USER-MASTER-REC TO CURR-USER
055600             END-IF
055700     END-READ.
055800 9110-EXIT.
055900     EXIT.
056000*****************************************************************
056100* FIND-ACCOUNT - TABLE SEARCH OF THE IN-MEMORY ACCOUNT MASTER
056200* BY ACCOUNT NUMBER; LEAVES ACCT-IDX POINTING AT THE ROW.
056300*****************************************************************
056400 9200-FIND-ACCOUNT-THRU.
056500     MOVE "N" TO FOUND-SW.
056600     PERFORM 9210-TEST-ACCOUNT-ROW THRU 9210-EXIT
056700         VARYING SUB FROM 1 BY 1
056800         UNTIL SUB > ACCT-ROW-CNT
056900             OR ROW-FOUND.
057000 9200-EXIT.
057100     EXIT.
057200*****************************************************************
057300 9210-TEST-ACCOUNT-ROW.
057400     IF ACM-ACCT-NUMBER (SUB) =
057500         REQ-REQ-ACCT-NUMBER (CURR-REQ)
057600         MOVE "Y" TO FOUND-SW
057700         SET ACCT-IDX TO SUB
057800     END-IF.
057900 9210-EXIT.
058000     EXIT.
