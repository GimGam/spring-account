000100*****************************************************************
000200* JRNLTBL - IN-MEMORY TRANSACTION-JOURNAL TABLE LAYOUT
000300* SHARED BETWEEN TXNMAIN (WORKING-STORAGE) AND JRNLOOK (LINKAGE
000400* SECTION) SO BOTH PROGRAMS AGREE ON THE TABLE SHAPE.  ROW COUNT
000500* AND ROW ARRAY ONLY - NO HIGH-VALUE KEY IS MAINTAINED SINCE THE
000600* LOOKUP IS A SERIAL SCAN BY TRANSACTION-ID, NOT A SORTED SEARCH.
000700*****************************************************************
000800*  1991-11-12  RFW  CR-131 TABLE LAYOUT ESTABLISHED FOR THE
000900*                   CANCEL LOOKUP-BY-TRANSACTION-ID REQUIREMENT
001000*  1994-03-08  RFW  CR-142 FIELD COMMENTS ADDED PER AUDIT REQUEST
001100*****************************************************************
001200*        CALLING PROGRAM DECLARES THE 01 AND COPIES THIS MEMBER
001300*        UNDER IT, PER SHOP CONVENTION.
001400    02  JTB-ROW-CNT             PIC S9(7) COMP.
001500    02  JTB-ROW OCCURS 0 TO 20000 TIMES
001600                DEPENDING ON JTB-ROW-CNT
001700                INDEXED BY JTB-IDX.
001800        03  JTB-ROW-DATA.
001900            COPY JRNLREC.
002000        03  JTB-DIRTY-SW        PIC X.
002100            88  JTB-DIRTY           VALUE "Y".
