000100*****************************************************************
000200* JRNLREC - TRANSACTION JOURNAL RECORD LAYOUT
000300* TRANSACTION-JOURNAL FILE - 101 BYTES - ASSIGNED "JRNLMAST.IT"
000400* APPENDED IN EVENT ORDER; LOOKED UP BY TXN-TRANSACTION-ID.  THE
000500* DRIVERS BUILD AN IN-MEMORY TABLE KEYED BY TXN-TRANSACTION-ID
000600* AT OPEN TIME SINCE THE PHYSICAL FILE IS SEQUENTIAL ONLY.
000700*****************************************************************
000800*  1991-06-14  RFW  CR-120 JOURNAL LAYOUT ESTABLISHED FOR THE
000900*                   TRANSACTION SERVICE CONVERSION
001000*  1994-03-08  RFW  CR-142 FIELD COMMENTS ADDED PER AUDIT REQUEST
001100*  1999-05-14  DLK  CR-160 TRANSACTED-AT REDEFINE ADDED FOR THE
001200*                   ONE-YEAR CANCEL-WINDOW CHECK
001300*****************************************************************
001400*        CALLING PROGRAM DECLARES THE 01 AND COPIES THIS MEMBER
001500*        UNDER IT, PER SHOP CONVENTION.
001600    05  JRN-TXN-ID-SEQ          PIC 9(10).
001700    05  JRN-TXN-TYPE            PIC X(6).
001800        88  JRN-TYPE-USE            VALUE "USE   ".
001900        88  JRN-TYPE-CANCEL         VALUE "CANCEL".
002000    05  JRN-TXN-RESULT          PIC X(1).
002100        88  JRN-RESULT-SUCCESS      VALUE "S".
002200        88  JRN-RESULT-FAILURE      VALUE "F".
002300    05  JRN-TXN-ACCT-NUMBER     PIC X(10).
002400    05  JRN-TXN-AMOUNT          PIC S9(13).
002500    05  JRN-TXN-BALANCE-SNAP    PIC S9(13).
002600    05  JRN-TXN-TRANSACTION-ID  PIC X(32).
002700    05  JRN-TXN-TRANSACTED-AT   PIC 9(14).
002800    05  JRN-TRANSACTED-AT-R REDEFINES JRN-TXN-TRANSACTED-AT.
002900        10  JRN-TXN-CCYY        PIC 9(4).
003000        10  JRN-TXN-MM          PIC 9(2).
003100        10  JRN-TXN-DD          PIC 9(2).
003200        10  JRN-TXN-HH          PIC 9(2).
003300        10  JRN-TXN-MI          PIC 9(2).
003400        10  JRN-TXN-SS          PIC 9(2).
003500    05  FILLER                  PIC X(2).
