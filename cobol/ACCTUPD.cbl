000100*****************************************************************
000200* ACCOUNT SERVICES - BATCH SYSTEMS
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. ACCTUPD.
000600 AUTHOR. D L KERR.
000700 INSTALLATION. ACCOUNT SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN. 11/12/91.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001100*****************************************************************
001200* ACCTUPD - ACCOUNT BALANCE REWRITE
001300* CALLED BY TXNMAIN ON A SUCCESSFUL USE TO COMPUTE THE POST-
001400* DEBIT BALANCE.  ALL BUSINESS-RULE VALIDATION (OWNERSHIP,
001500* STATUS, OVER-BALANCE, MINIMUM/MAXIMUM AMOUNT) HAS ALREADY RUN
001600* IN THE CALLER BEFORE THIS IS INVOKED - ACCTUPD ONLY DOES THE
001700* ARITHMETIC AND A DEFENSIVE RE-CHECK THAT THE RESULT DID NOT GO
001800* NEGATIVE, THE SAME DIVISION OF LABOUR FUNDUPSR USED BETWEEN
001900* THE CALLING SERVER AND THE QUOTE-FILE REWRITE.
002000*****************************************************************
002100*                       C H A N G E   L O G
002200*****************************************************************
002300*  11/12/91  DLK  CR-131 ORIGINAL VERSION.
002400*  03/08/94  RFW  CR-142 COMMENTS ADDED PER INTERNAL AUDIT
002500*                 REQUEST.
002600*  11/02/98  JMT  Y2K     REVIEWED FOR YEAR-2000 READINESS - NO
002700*                 DATE FIELDS IN THIS PROGRAM.  NO CHANGES
002800*                 REQUIRED.
002900*  07/02/01  DLK  CR-190 REVIEWED AFTER THE FIND-NEXT-ACCT-NUM
003000*                 REWRITE IN ACCTMAIN - NO CHANGES REQUIRED HERE,
003100*                 THE CALLING SEQUENCE IS UNCHANGED.
003200*  08/05/03  DLK  CR-210 ADDED THE POST-DEBIT BALANCE TRACE AREA
003300*                 FOR THE OPERATIONS DUMP LISTING.
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. USL-486.
003800 OBJECT-COMPUTER. USL-486.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  UPD-WORK-AREA.
004400     05  UPD-RESULT-BALANCE   PIC S9(13).
004500     05  UPD-RESULT-R REDEFINES UPD-RESULT-BALANCE.
004600         10  UPD-RESULT-SIGN-TEST PIC S9(1).
004700         10  FILLER              PIC 9(12).
004800 01  UPD-STATUS-AREA.
004900     05  UPD-STATUS-CODE      PIC X(1).
005000         88  UPD-OK               VALUE "S".
005100         88  UPD-REJECTED          VALUE "F".
005200     05  FILLER                  PIC X(9).
005300 01  UPD-AMOUNT-R REDEFINES UPD-STATUS-AREA
005400                                 PIC X(10).
005500 01  UPD-TRACE-AREA.
005600     05  UPD-TRACE-BALANCE    PIC S9(13).
005700 01  UPD-TRACE-EDIT REDEFINES UPD-TRACE-AREA.
005800     05  UPD-TRACE-SIGN       PIC X.
005900     05  UPD-TRACE-DIGITS     PIC 9(12).
006000 LINKAGE SECTION.
006100 01  OLD-BALANCE              PIC S9(13).
006200 01  DEBIT-AMOUNT             PIC S9(13).
006300 01  NEW-BALANCE              PIC S9(13).
006400 01  UPDATE-STATUS             PIC X(1).
006500     88  UPDATE-OK                 VALUE "S".
006600     88  UPDATE-REJECTED            VALUE "F".
006700*****************************************************************
006800 PROCEDURE DIVISION USING OLD-BALANCE
006900                          DEBIT-AMOUNT
007000                          NEW-BALANCE
007100                          UPDATE-STATUS.
007200*****************************************************************
007300 0000-MAINLINE-THRU.
007400     PERFORM 1000-COMPUTE-BALANCE-THRU.
007500     GOBACK.
007600 0000-EXIT.
007700     EXIT.
007800*****************************************************************
007900 1000-COMPUTE-BALANCE-THRU.
008000     MOVE OLD-BALANCE TO UPD-TRACE-BALANCE.
008100     COMPUTE UPD-RESULT-BALANCE =
008200         OLD-BALANCE - DEBIT-AMOUNT.
008300     IF UPD-RESULT-BALANCE < 0
008400         SET UPDATE-REJECTED TO TRUE
008500         MOVE OLD-BALANCE TO NEW-BALANCE
008600     ELSE
008700         SET UPDATE-OK TO TRUE
008800         MOVE UPD-RESULT-BALANCE TO NEW-BALANCE
008900     END-IF.
009000 1000-EXIT.
009100     EXIT.
