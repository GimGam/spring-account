000100*****************************************************************
000200* ACCOUNT SERVICES - BATCH SYSTEMS
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. JRNLOOK.
000600 AUTHOR. R F WARNER.
000700 INSTALLATION. ACCOUNT SERVICES - BATCH SYSTEMS.
000800 DATE-WRITTEN. 11/12/91.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001100*****************************************************************
001200* JRNLOOK - TRANSACTION-JOURNAL LOOKUP BY TRANSACTION-ID
001300* CALLED BY TXNMAIN TO FIND THE ORIGINAL USE ENTRY A CANCEL
001400* REQUEST REFERS TO.  THE JOURNAL TABLE IS BUILT AND OWNED BY
001500* THE CALLER; JRNLOOK ONLY SCANS IT - THE SAME READ-ONLY ROLE
001600* FUNDPRSR PLAYED AGAINST THE QUOTE-FILE FOR THE ONLINE BUY/SELL
001700* SCREENS.  A SERIAL SCAN IS USED BECAUSE THE IN-MEMORY TABLE IS
001800* NOT KEPT IN TRANSACTION-ID ORDER - ENTRIES ARRIVE IN THE ORDER
001900* THE REQUESTS WERE PROCESSED.
002000*****************************************************************
002100*                       C H A N G E   L O G
002200*****************************************************************
002300*  11/12/91  RFW  CR-131 ORIGINAL VERSION.
002400*  03/08/94  RFW  CR-142 COMMENTS ADDED PER INTERNAL AUDIT
002500*                 REQUEST.
002600*  11/02/98  JMT  Y2K     REVIEWED FOR YEAR-2000 READINESS - NO
002700*                 DATE FIELDS COMPARED IN THIS PROGRAM.  NO
002800*                 CHANGES REQUIRED.
002900*  05/14/99  RFW  CR-160 NO LONGER STOPS ON THE FIRST MATCH OF
003000*                 THE SAME TRANSACTION-ID TWICE - SOURCE SYSTEM
003100*                 ALWAYS RETURNS THE FIRST OCCURRENCE, SO THIS
003200*                 PROGRAM DOES TOO.  NOTED HERE SINCE IT WAS
003300*                 QUESTIONED DURING THE 1999 REVIEW.
003400*  08/05/03  DLK  CR-210 ADDED THE ROW-COUNT AND MATCHED-SUBSCRIPT
003500*                 TRACE FIELDS FOR THE OPERATIONS DUMP LISTING.
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. USL-486.
004000 OBJECT-COMPUTER. USL-486.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 77  LOOK-SUB                 PIC S9(7) COMP VALUE ZERO.
004600 77  LOOK-FOUND-SW            PIC X     VALUE "N".
004700     88  LOOK-FOUND               VALUE "Y".
004800 01  LOOK-DIAG-AREA           PIC X(32).
004900 01  LOOK-DIAG-R REDEFINES LOOK-DIAG-AREA.
005000     05  LOOK-DIAG-TIMESTAMP  PIC 9(14).
005100     05  LOOK-DIAG-SEQUENCE   PIC 9(10).
005200     05  LOOK-DIAG-SHOP-TAG   PIC X(8).
005300 01  LOOK-ROWCNT-TRACE-AREA.
005400     05  LOOK-ROWCNT-TRACE    PIC S9(7) COMP.
005500 01  LOOK-ROWCNT-TRACE-R REDEFINES LOOK-ROWCNT-TRACE-AREA
005600                                 PIC X(4).
005700 01  LOOK-SUB-TRACE-AREA.
005800     05  LOOK-SUB-TRACE       PIC S9(7) COMP.
005900 01  LOOK-SUB-TRACE-R REDEFINES LOOK-SUB-TRACE-AREA
006000                                 PIC X(4).
006100 LINKAGE SECTION.
006200 01  JRNL-TABLE.
006300     COPY JRNLTBL.
006400 01  SEARCH-TRANSACTION-ID    PIC X(32).
006500 01  FOUND-SWITCH              PIC X(1).
006600     88  ROW-WAS-FOUND             VALUE "Y".
006700 01  FOUND-ROW.
006800     COPY JRNLREC.
006900*****************************************************************
007000 PROCEDURE DIVISION USING JRNL-TABLE
007100                          SEARCH-TRANSACTION-ID
007200                          FOUND-SWITCH
007300                          FOUND-ROW.
007400*****************************************************************
007500 0000-MAINLINE-THRU.
007600     MOVE "N" TO LOOK-FOUND-SW.
007700     MOVE "N" TO FOUND-SWITCH.
007800     MOVE SEARCH-TRANSACTION-ID TO LOOK-DIAG-AREA.
007900     MOVE JTB-ROW-CNT TO LOOK-ROWCNT-TRACE.
008000     PERFORM 1000-TEST-ROW-THRU THRU 1000-EXIT
008100         VARYING LOOK-SUB FROM 1 BY 1
008200         UNTIL LOOK-SUB > JTB-ROW-CNT
008300             OR LOOK-FOUND.
008400     GOBACK.
008500 0000-EXIT.
008600     EXIT.
008700*****************************************************************
008800 1000-TEST-ROW-THRU.
008900     IF JRN-TXN-TRANSACTION-ID (LOOK-SUB) =
009000         SEARCH-TRANSACTION-ID
009100         MOVE "Y" TO LOOK-FOUND-SW
009200         MOVE "Y" TO FOUND-SWITCH
009300         MOVE JTB-ROW-DATA (LOOK-SUB) TO FOUND-ROW
009400         MOVE LOOK-SUB TO LOOK-SUB-TRACE
009500     END-IF.
009600 1000-EXIT.
009700     EXIT.
