000100*****************************************************************
000200* TRAILREC - RUN-LEVEL CONTROL-TOTAL TRAILER LINE
000300* SAME 132-BYTE WIDTH AS RSLTREC SO BOTH RIDE OUT ON THE SAME
000400* RESULT-REPORT PRINT FILE.
000500*****************************************************************
000600*  1999-09-30  DLK  CR-165 TRAILER-LINE GROUP ADDED FOR THE
000700*                   RUN-LEVEL CONTROL TOTALS
000800*****************************************************************
000900    05  TRL-CAPTION             PIC X(40).
001000    05  TRL-VALUE               PIC Z,ZZZ,ZZZ,ZZ9-.
001100    05  FILLER                  PIC X(78).
